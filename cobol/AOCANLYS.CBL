000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AOCANLYS.
000300 AUTHOR.        J R MATTHEWS.
000400 INSTALLATION.  WINSUPPLY GROUP SERVICES - OMAHA DATA CENTER.
000500 DATE-WRITTEN.  JUNE 1984.
000600 DATE-COMPILED.
000700 SECURITY.      WINSUPPLY INTERNAL USE ONLY - NOT FOR RELEASE
000800                 OUTSIDE THE DATA CENTER.
000900
001000******************************************************************
001100*                                                                *
001200*    AOCANLYS   -  AOSERV CLUSTER CONFIGURATION AUDIT            *
001300*                                                                *
001400*    READS THE CLUSTER INVENTORY (DOM0 HOSTS, THEIR DISKS AND    *
001500*    LVM PARTITIONS) AND THE CURRENT DOMU ASSIGNMENT (PRIMARY/   *
001600*    SECONDARY DOM0 AND VIRTUAL-DISK EXTENT MAPPING) AND RUNS    *
001700*    THE STANDARD CAPACITY/CONSTRAINT CHECKS AGAINST EACH DOM0   *
001800*    HOST AND EACH OF ITS PHYSICAL DISKS, EMITTING ONE RATED     *
001900*    FINDING PER CHECK PERFORMED TO RESULTS.DAT AND TO THE       *
002000*    PRINTER AS A CONTROL-BROKEN DETAIL LISTING.  THIS IS A      *
002100*    READ-ONLY AUDIT - IT NEVER CHANGES THE INVENTORY OR THE     *
002200*    ASSIGNMENT FILES.                                          *
002300*                                                                *
002400*    RUN UPSI-0 ON FOR THE FULL REPORT (MINIMUM ALERT LEVEL      *
002500*    NONE).  RUN UPSI-0 OFF FOR THE NOC OVERNIGHT OPTIMIZER-     *
002600*    STYLE SUMMARY (MINIMUM ALERT LEVEL LOW) USED TO DRIVE THE   *
002700*    "CLUSTER IS OPTIMAL" PAGE ON THE MORNING REPORT.            *
002800*                                                                *
002900******************************************************************
003000*    CHANGE HISTORY                                             *
003100*                                                                *
003200*    840614  JRM  ORIGINAL PROGRAM FOR TANDEM-TO-XEN CAPACITY    *
003300*                 STUDY, REQUEST OM-1407.                       * OM1407  
003400*    850203  JRM  ADDED SECONDARY RAM AND HVM CHECKS AFTER THE   *
003500*                 2ND FLOOR FAILOVER INCIDENT, OM-1522.         * OM1522  
003600*    861130  WDK  ADDED PROCESSOR TYPE/ARCH/SPEED/CORES CHECKS   *
003700*                 FOR THE NEW XEON BOXES, OM-1689.              * OM1689  
003800*    880822  WDK  ADDED PROCESSOR WEIGHT CHECK AND DISK-LEVEL    *
003900*                 WEIGHT/SPEED CHECKS, OM-1802.                 * OM1802  
004000*    910117  RTB  CONVERTED FROM ISAM TO SEQUENTIAL EXTRACT      *
004100*                 FILES PER DATA CENTER CONSOLIDATION, OM-2011. * OM2011  
004200*    930509  RTB  ADDED UPSI-0 OPTIMIZER-SUMMARY RUN MODE FOR    *
004300*                 THE NOC OVERNIGHT JOB STREAM, OM-2144.        * OM2144  
004400*    960212  SLP  ADDED IS-OPTIMAL / HAS-CRITICAL CONTROL        *
004500*                 TOTALS TO END-OF-JOB BANNER, OM-2389.         * OM2389  
004600*    981104  SLP  YEAR 2000 REMEDIATION - WS-RUN-DATE EXPANDED   *
004700*                 TO HANDLE CENTURY, NO OTHER DATE MATH IN THIS  *
004800*                 PROGRAM, OM-2610.                             * OM2610  
004900*    990922  SLP  Y2K FOLLOW-UP - VERIFIED AGAINST JANUARY 2000  *
005000*                 TEST DECK, NO CHANGES REQUIRED, OM-2655.      * OM2655  
005100*    020715  DGH  ADDED DISK-DEVICE CONTROL BREAK AND SEPARATE   *
005200*                 ALLOCATED-WEIGHT / DISK-SPEED CHECKS, OM-2911. *OM2911  
005300*    050330  DGH  RAISED TABLE SIZES FOR THE MERGED DENVER/      *
005400*                 OMAHA CLUSTER, OM-3078.                       * OM3078  
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-370.
006000 OBJECT-COMPUTER.  IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS FULL-REPORT-RUN
006400            OFF STATUS IS OPTIMIZER-SUMMARY-RUN.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT DOM0-FILE    ASSIGN TO DOM0IN
006900                          FILE STATUS IS FILE1-STAT.
007000     SELECT D0DSK-FILE   ASSIGN TO D0DSKIN
007100                          FILE STATUS IS FILE2-STAT.
007200     SELECT PHVOL-FILE   ASSIGN TO PHVOLIN
007300                          FILE STATUS IS FILE3-STAT.
007400     SELECT DOMU-FILE    ASSIGN TO DOMUIN
007500                          FILE STATUS IS FILE4-STAT.
007600     SELECT DUDSK-FILE   ASSIGN TO DUDSKIN
007700                          FILE STATUS IS FILE5-STAT.
007800     SELECT DUCFG-FILE   ASSIGN TO DUCFGIN
007900                          FILE STATUS IS FILE6-STAT.
008000     SELECT PVCFG-FILE   ASSIGN TO PVCFGIN
008100                          FILE STATUS IS FILE7-STAT.
008200     SELECT RESLT-FILE   ASSIGN TO RESLTOUT
008300                          FILE STATUS IS FILE8-STAT.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  DOM0-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000     COPY DOM0REC.
009100
009200 FD  D0DSK-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500     COPY D0DSKREC.
009600
009700 FD  PHVOL-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000     COPY PHVOLREC.
010100
010200 FD  DOMU-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500     COPY DOMUREC.
010600
010700 FD  DUDSK-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000     COPY DUDSKREC.
011100
011200 FD  DUCFG-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500     COPY DUCFGREC.
011600
011700 FD  PVCFG-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000     COPY PVCFGREC.
012100
012200 FD  RESLT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD.
012500     COPY RESLTREC.
012600
012700 WORKING-STORAGE SECTION.
012800
012900* STANDARD SHOP WS-FIELDS GROUP - PROGRAM NAME AND RUN DATE, SAME
013000* CONVENTION AS GETMAILA/IESCNTLO'S THIS-PGM/WS-RUN-DATE.
013100 01  WS-FIELDS.
013200     05  THIS-PGM                  PIC  X(08)   VALUE 'AOCANLYS'.
013300     05  WS-RUN-DATE                PIC  9(08).
013400     05  WS-MIN-ALERT-LEVEL         PIC S9(01) BINARY.
013500     05  FILLER                    PIC  X(04)   VALUE SPACES.
013600
013700 COPY SEQSTATW.
013800 COPY SEVTAB.
013900
014000* PROCESSOR-TYPE ORDINAL-TO-NAME LOOKUP - LOADED AS FILLER AND
014100* REDEFINED AS A TABLE, SAME IDIOM AS SEV-TEXT-TABLE ABOVE AND AS
014200* BSM-JCL/BSM-TABLE IN VSECREFR.  ORDINAL + 1 INDEXES DIRECTLY.
014300 01  PTYPE-NAME-LOAD.
014400     05  FILLER                    PIC  X(08)  VALUE 'PIII    '.
014500     05  FILLER                    PIC  X(08)  VALUE 'P4      '.
014600     05  FILLER                    PIC  X(08)  VALUE 'P4_XEON '.
014700     05  FILLER                    PIC  X(08)  VALUE 'CORE    '.
014800     05  FILLER                    PIC  X(08)  VALUE 'CORE2   '.
014900     05  FILLER                    PIC  X(08)  VALUE 'XEON_LV '.
015000 01  PTYPE-NAME-TABLE  REDEFINES  PTYPE-NAME-LOAD.
015100     05  PTYPE-NAME-ENTRY          PIC  X(08)  OCCURS 6 TIMES.
015200
015300* PROCESSOR-ARCHITECTURE ORDINAL-TO-NAME LOOKUP - SAME IDIOM.
015400 01  PARCH-NAME-LOAD.
015500     05  FILLER                    PIC  X(08)  VALUE 'I686    '.
015600     05  FILLER                    PIC  X(08)  VALUE 'X86_64  '.
015700 01  PARCH-NAME-TABLE  REDEFINES  PARCH-NAME-LOAD.
015800     05  PARCH-NAME-ENTRY          PIC  X(08)  OCCURS 2 TIMES.
015900
016000* DOM0 MASTER TABLE - LOADED FROM DOM0.DAT, ALREADY IN ASCENDING
016100* CLUSTER/HOSTNAME SEQUENCE FROM THE EXTRACT JOB.  DRIVES THE
016200* OUTER CONTROL BREAK OF THE REPORT.
016300 01  WS-DOM0-TABLE.
016400     05  WS-DOM0-ENTRY             OCCURS 50 TIMES
016500                                    INDEXED BY DOM0-IX.
016600         10  WS-D0-CLUSTER         PIC  X(20).
016700         10  WS-D0-HOSTNAME        PIC  X(40).
016800         10  WS-D0-RAM-MB          PIC  9(07).
016900         10  WS-D0-PROC-TYPE       PIC  9(01).
017000         10  WS-D0-PROC-ARCH       PIC  9(01).
017100         10  WS-D0-PROC-SPEED      PIC  9(05).
017200         10  WS-D0-PROC-CORES      PIC  9(02).
017300         10  WS-D0-SUPPORTS-HVM    PIC  9(01).
017400         10  FILLER                PIC  X(04).
017500 77  WS-DOM0-COUNT                 PIC S9(04) BINARY VALUE ZERO.
017600
017700* DOM0-DISK TABLE - LOADED FROM DOM0DISK.DAT.
017800 01  WS-D0DSK-TABLE.
017900     05  WS-D0DSK-ENTRY            OCCURS 200 TIMES
018000                                    INDEXED BY D0DSK-IX.
018100         10  WS-DD-CLUSTER         PIC  X(20).
018200         10  WS-DD-HOSTNAME        PIC  X(40).
018300         10  WS-DD-DEVICE          PIC  X(20).
018400         10  WS-DD-SPEED-RPM       PIC  9(05).
018500         10  FILLER                PIC  X(04).
018600 77  WS-D0DSK-COUNT                PIC S9(04) BINARY VALUE ZERO.
018700
018800* PHYSICAL-VOLUME TABLE - LOADED FROM PHYSVOL.DAT.  CARRIED FOR
018900* DOMAIN-MODEL COMPLETENESS ONLY - NO BUSINESS RULE IN THIS
019000* PROGRAM TESTS PHVOL-EXTENTS DIRECTLY.
019100 01  WS-PHVOL-TABLE.
019200     05  WS-PHVOL-ENTRY            OCCURS 500 TIMES
019300                                    INDEXED BY PHVOL-IX.
019400         10  WS-PV-CLUSTER         PIC  X(20).
019500         10  WS-PV-HOSTNAME        PIC  X(40).
019600         10  WS-PV-DEVICE          PIC  X(20).
019700         10  WS-PV-PARTITION       PIC  9(02).
019800         10  WS-PV-EXTENTS         PIC  9(09).
019900         10  FILLER                PIC  X(04).
020000 77  WS-PHVOL-COUNT                PIC S9(04) BINARY VALUE ZERO.
020100
020200* DOMU MASTER TABLE - LOADED FROM DOMU.DAT, ALREADY IN ASCENDING
020300* HOSTNAME SEQUENCE, SEARCHED BY SEARCH ALL WHEN A DUCFG OR DUDSK
020400* ROW NEEDS THE OWNING DOMU'S REQUIREMENTS.
020500 01  WS-DOMU-TABLE.
020600     05  WS-DOMU-ENTRY             OCCURS 500 TIMES
020700                                    ASCENDING KEY IS WS-DU-HOSTNAME
020800                                    INDEXED BY DOMU-IX.
020900         10  WS-DU-CLUSTER         PIC  X(20).
021000         10  WS-DU-HOSTNAME        PIC  X(40).
021100         10  WS-DU-PRIMARY-RAM     PIC  9(07).
021200         10  WS-DU-SECONDARY-RAM   PIC S9(07).
021300             88  WS-DU-NO-FAILOVER-RAM          VALUE -1.
021400         10  WS-DU-MIN-PTYPE       PIC S9(01).
021500             88  WS-DU-NO-MIN-PTYPE             VALUE -1.
021600         10  WS-DU-MIN-PARCH       PIC  9(01).
021700         10  WS-DU-MIN-SPEED       PIC S9(05).
021800             88  WS-DU-NO-MIN-SPEED             VALUE -1.
021900         10  WS-DU-CORES           PIC  9(02).
022000         10  WS-DU-WEIGHT          PIC  9(04).
022100         10  WS-DU-REQUIRES-HVM    PIC  9(01).
022200         10  FILLER                PIC  X(04).
022300 77  WS-DOMU-COUNT                 PIC S9(04) BINARY VALUE ZERO.
022400
022500* DOMU-DISK TABLE - LOADED FROM DOMUDISK.DAT.
022600 01  WS-DUDSK-TABLE.
022700     05  WS-DUDSK-ENTRY            OCCURS 1000 TIMES
022800                                    INDEXED BY DUDSK-IX.
022900         10  WS-UD-CLUSTER         PIC  X(20).
023000         10  WS-UD-HOSTNAME        PIC  X(40).
023100         10  WS-UD-DEVICE          PIC  X(20).
023200         10  WS-UD-MIN-SPEED       PIC S9(05).
023300             88  WS-UD-NO-MIN-SPEED-ALT         VALUE -1.
023400         10  WS-UD-EXTENTS         PIC  9(09).
023500         10  WS-UD-WEIGHT          PIC  9(04).
023600         10  FILLER                PIC  X(04).
023700 77  WS-DUDSK-COUNT                PIC S9(04) BINARY VALUE ZERO.
023800
023900* DOMU-CONFIGURATION TABLE - LOADED FROM DOMUCFG.DAT.  SCANNED
024000* SEQUENTIALLY FOR EACH HOST BEING ANALYZED - THE "FIND EVERY
024100* DOMU WHOSE PRIMARY OR SECONDARY IS THIS HOST" JOIN HAS NO
024200* SINGLE KEY, SO A TABLE SEARCH IS NOT APPLICABLE HERE.
024300 01  WS-DUCFG-TABLE.
024400     05  WS-DUCFG-ENTRY            OCCURS 500 TIMES
024500                                    INDEXED BY DUCFG-IX.
024600         10  WS-UC-CLUSTER         PIC  X(20).
024700         10  WS-UC-HOSTNAME        PIC  X(40).
024800         10  WS-UC-PRI-HOST        PIC  X(40).
024900         10  WS-UC-SEC-HOST        PIC  X(40).
025000         10  FILLER                PIC  X(04).
025100 77  WS-DUCFG-COUNT                PIC S9(04) BINARY VALUE ZERO.
025200
025300* PHYSICAL-VOLUME-CONFIGURATION TABLE - LOADED FROM PVCFG.DAT.
025400 01  WS-PVCFG-TABLE.
025500     05  WS-PVCFG-ENTRY            OCCURS 2000 TIMES
025600                                    INDEXED BY PVCFG-IX.
025700         10  WS-PC-CLUSTER         PIC  X(20).
025800         10  WS-PC-UHOST           PIC  X(40).
025900         10  WS-PC-UDEVICE         PIC  X(20).
026000         10  WS-PC-SIDE            PIC  X(01).
026100         10  WS-PC-DHOST           PIC  X(40).
026200         10  WS-PC-PVDEVICE        PIC  X(20).
026300         10  WS-PC-PARTITION       PIC  9(02).
026400         10  WS-PC-FIRST-LOG-EXT   PIC  9(09).
026500         10  WS-PC-FIRST-PHY-EXT   PIC  9(09).
026600         10  WS-PC-SEG-EXTENTS     PIC  9(09).
026700         10  FILLER                PIC  X(04).
026800 77  WS-PVCFG-COUNT                PIC S9(04) BINARY VALUE ZERO.
026900
027000* ROLE TABLE - BUILT FRESH FOR EACH HOST BY E05-CLASSIFY-DUCFG,
027100* ONE ENTRY PER DOMU THAT IS PRIMARY OR SECONDARY ON THE HOST
027200* CURRENTLY BEING ANALYZED.  RULES 3 THROUGH 8 ALL REUSE THIS
027300* TABLE RATHER THAN RE-SCANNING WS-DUCFG-TABLE EACH TIME.
027400 01  WS-ROLE-TABLE.
027500     05  WS-ROLE-ENTRY             OCCURS 200 TIMES
027600                                    INDEXED BY ROLE-IX.
027700         10  WS-ROLE-HOSTNAME      PIC  X(40).
027800         10  WS-ROLE-CODE          PIC  X(01).
027900             88  WS-ROLE-IS-PRIMARY            VALUE 'P'.
028000             88  WS-ROLE-IS-SECONDARY          VALUE 'S'.
028100         10  FILLER                PIC  X(04).
028200 77  WS-ROLE-COUNT                 PIC S9(04) BINARY VALUE ZERO.
028300 77  WS-ROLE-SUB                   PIC S9(04) BINARY VALUE ZERO.
028400
028500* DISTINCT FAILED-OVER-PRIMARY LIST FOR RULE 2 - BUILT FRESH FOR
028600* EACH HOST BY E20, ONE ENTRY PER DOM0 F THAT HAS FAIL-OVER RAM
028700* RESERVED ON THE HOST CURRENTLY BEING ANALYZED.
028800 01  WS-FLIST-TABLE.
028900     05  WS-FLIST-ENTRY            OCCURS 50 TIMES
029000                                    INDEXED BY FLIST-IX.
029100         10  WS-FLIST-HOST         PIC  X(40).
029200         10  WS-FLIST-ALLOC-SEC    PIC S9(09) BINARY.
029300         10  FILLER                PIC  X(04).
029400 77  WS-FLIST-COUNT                PIC S9(04) BINARY VALUE ZERO.
029500
029600* REPORT PRINT LINE - COLUMN BOUNDARIES 2/62/71/80/95 PER THE
029700* PRINTER SPACING CHART ON FILE WITH THE NOC (LABEL 60, VALUE 7,
029800* MAX-VALUE 7, ALERT LEVEL 15).
029900 01  PRINT-LINE.
030000     05  PRINT-MARGIN              PIC  X(01)   VALUE SPACE.
030100     05  PRINT-LABEL               PIC  X(60)   VALUE SPACES.
030200     05  PRINT-VALUE               PIC  X(07)   VALUE SPACES
030300                                    JUSTIFIED RIGHT.
030400     05  FILLER                    PIC  X(02)   VALUE SPACES.
030500     05  PRINT-MAXVAL              PIC  X(07)   VALUE SPACES
030600                                    JUSTIFIED RIGHT.
030700     05  FILLER                    PIC  X(02)   VALUE SPACES.
030800     05  PRINT-ALERT               PIC  X(15)   VALUE SPACES.
030900
031000* INDENTATION CONSTANTS - 4 SPACES PER LEVEL, LEVELS 0-5.
031100 01  WS-INDENT-TABLE.
031200     05  FILLER                    PIC  X(20)  VALUE SPACES.
031300     05  FILLER                    PIC  X(20)  VALUE SPACES.
031400     05  FILLER                    PIC  X(20)  VALUE SPACES.
031500     05  FILLER                    PIC  X(20)  VALUE SPACES.
031600     05  FILLER                    PIC  X(20)  VALUE SPACES.
031700     05  FILLER                    PIC  X(20)  VALUE SPACES.
031800 01  WS-INDENT-LEN-TABLE  REDEFINES  WS-INDENT-TABLE.
031900     05  WS-INDENT-ENTRY           PIC  X(20)  OCCURS 6 TIMES.
032000 77  WS-PRT-LEVEL                  PIC S9(04) BINARY VALUE ZERO.
032100
032200* GENERAL SCRATCH FIELDS USED ACROSS THE RULE PARAGRAPHS.
032300 01  WS-SCRATCH.
032400     05  WS-PASS-MODE              PIC S9(01) BINARY.
032500         88  WS-PASS-COUNT                    VALUE 1.
032600         88  WS-PASS-EMIT                      VALUE 2.
032700     05  WS-CAT-COUNT              PIC S9(04) BINARY.
032800     05  WS-CAT-COUNT2             PIC S9(04) BINARY.
032900     05  WS-PASS-MODE2             PIC S9(01) BINARY.
033000         88  WS-PASS2-COUNT                   VALUE 1.
033100         88  WS-PASS2-EMIT                     VALUE 2.
033200     05  WS-HOST-SUB               PIC S9(04) BINARY.
033300     05  WS-DISK-SUB               PIC S9(04) BINARY.
033400     05  WS-CLUSTER-BREAK          PIC  X(20).
033500     05  WS-FOUND-SW               PIC  X(01).
033600         88  WS-FOUND                          VALUE 'Y'.
033700         88  WS-NOT-FOUND                       VALUE 'N'.
033800     05  WS-ALLOCATED              PIC S9(09)   BINARY.
033900     05  WS-OVERCOMMIT             PIC S9(09)   BINARY.
034000     05  WS-TOTAL-WEIGHT           PIC S9(09)   BINARY.
034100     05  WS-FREE-PRIMARY           PIC S9(09)   BINARY.
034200     05  WS-ALLOC-SECONDARY        PIC S9(09)   BINARY.
034300     05  WS-DIFF                   PIC S9(09)   BINARY.
034400     05  WS-EXTENTS-FOUND          PIC  9(09)   BINARY.
034500     05  WS-TOO-SLOW-EXTENTS       PIC  9(09)   BINARY.
034600     05  WS-ALERT-LEVEL            PIC S9(01)   BINARY.
034700     05  WS-ALERT-TEXT             PIC  X(08).
034800     05  WS-LABEL                  PIC  X(40).
034900     05  WS-NUM-SOURCE             PIC S9(09)   BINARY.
035000     05  WS-NUM-EDIT-7             PIC -(06)9.
035100     05  WS-NUM-EDIT-12            PIC -(11)9.
035200     05  WS-TEXT-7                 PIC  X(07).
035300     05  WS-TEXT-12                PIC  X(12).
035400     05  WS-RESLT-DEVIATION        PIC S9(05)V9(06) BINARY.
035500     05  WS-OPT-FINDING-COUNT      PIC S9(07)   BINARY VALUE ZERO.
035600     05  WS-CRIT-FINDING-COUNT     PIC S9(07)   BINARY VALUE ZERO.
035700     05  WS-SAVE-HOST              PIC  X(40).
035800     05  WS-SAVE-DEVICE            PIC  X(20).
035900     05  WS-THIS-SIDE              PIC  X(01).
036000     05  WS-TBL-SUB                PIC S9(04)   BINARY.
036100     05  WS-ROLE-IS-INCLUDED-SW    PIC  X(01).
036200         88  WS-ROLE-IS-INCLUDED              VALUE 'Y'.
036300         88  WS-ROLE-NOT-INCLUDED              VALUE 'N'.
036400     05  FILLER                    PIC  X(08)   VALUE SPACES.
036500
036600 PROCEDURE DIVISION.
036700
036800 A00-MAINLINE.
036900
037000     PERFORM B10-INITIALIZE.
037100     PERFORM C00-PROCESS-CLUSTER THRU C00-EXIT.
037200     PERFORM C90-PRINT-TOTALS.
037300     PERFORM B95-TERMINATE.
037400     GOBACK.
037500
037600******************************************************************
037700*    INITIALIZATION - LOAD ALL SEVEN INVENTORY/ASSIGNMENT FILES  *
037800*    INTO WORKING-STORAGE TABLES AND SET THE RUN MODE.           *
037900******************************************************************
038000 B10-INITIALIZE.
038100
038200     COPY BATCHINI.
038300
038400     OPEN INPUT  DOM0-FILE D0DSK-FILE PHVOL-FILE DOMU-FILE
038500                 DUDSK-FILE DUCFG-FILE PVCFG-FILE.
038600     OPEN OUTPUT RESLT-FILE.
038700
038800     PERFORM B20-LOAD-DOM0  THRU B20-EXIT.
038900     PERFORM B21-LOAD-D0DSK THRU B21-EXIT.
039000     PERFORM B22-LOAD-PHVOL THRU B22-EXIT.
039100     PERFORM B23-LOAD-DOMU  THRU B23-EXIT.
039200     PERFORM B24-LOAD-DUDSK THRU B24-EXIT.
039300     PERFORM B25-LOAD-DUCFG THRU B25-EXIT.
039400     PERFORM B26-LOAD-PVCFG THRU B26-EXIT.
039500
039600     CLOSE DOM0-FILE D0DSK-FILE PHVOL-FILE DOMU-FILE
039700           DUDSK-FILE DUCFG-FILE PVCFG-FILE.
039800
039900     IF  FULL-REPORT-RUN
040000         MOVE SEV-NONE-LEVEL     TO WS-MIN-ALERT-LEVEL
040100     ELSE
040200         MOVE SEV-LOW-LEVEL      TO WS-MIN-ALERT-LEVEL
040300     END-IF.
040400
040500     MOVE SPACES                TO WS-CLUSTER-BREAK.
040600
040700******************************************************************
040800*    CHECK A SEQUENTIAL FILE'S STATUS ENTRY                     *
040900******************************************************************
041000 B90-CHECK-STATUS.
041100     COPY SEQSTATP.
041200
041300******************************************************************
041400*    LOAD DOM0.DAT                                               *
041500******************************************************************
041600 B20-LOAD-DOM0.
041700
041800     MOVE ZERO                   TO WS-DOM0-COUNT.
041900     MOVE SB-DOM0                TO WS-STAT-VSUB.
042000     READ DOM0-FILE
042100         AT END
042200             SET DOM0-AT-EOF     TO TRUE
042300     END-READ.
042400     PERFORM B90-CHECK-STATUS.
042500     PERFORM B20A-STORE-DOM0 THRU B20A-EXIT
042600         UNTIL DOM0-AT-EOF.
042700 B20-EXIT.
042800     EXIT.
042900
043000 B20A-STORE-DOM0.
043100     ADD 1                       TO WS-DOM0-COUNT.
043200     MOVE DOM0-CLUSTER-NAME      TO WS-D0-CLUSTER(WS-DOM0-COUNT).
043300     MOVE DOM0-HOSTNAME          TO WS-D0-HOSTNAME(WS-DOM0-COUNT).
043400     MOVE DOM0-RAM-MB            TO WS-D0-RAM-MB(WS-DOM0-COUNT).
043500     MOVE DOM0-PROCESSOR-TYPE    TO WS-D0-PROC-TYPE(WS-DOM0-COUNT).
043600     MOVE DOM0-PROCESSOR-ARCH    TO WS-D0-PROC-ARCH(WS-DOM0-COUNT).
043700     MOVE DOM0-PROCESSOR-SPEED-MHZ
043800                                 TO WS-D0-PROC-SPEED(WS-DOM0-COUNT).
043900     MOVE DOM0-PROCESSOR-CORES   TO WS-D0-PROC-CORES(WS-DOM0-COUNT).
044000     MOVE DOM0-SUPPORTS-HVM      TO WS-D0-SUPPORTS-HVM(WS-DOM0-COUNT).
044100     READ DOM0-FILE
044200         AT END
044300             SET DOM0-AT-EOF     TO TRUE
044400     END-READ.
044500     PERFORM B90-CHECK-STATUS.
044600 B20A-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000*    LOAD DOM0DISK.DAT                                           *
045100******************************************************************
045200 B21-LOAD-D0DSK.
045300
045400     MOVE ZERO                   TO WS-D0DSK-COUNT.
045500     MOVE SB-D0DSK                TO WS-STAT-VSUB.
045600     READ D0DSK-FILE
045700         AT END
045800             SET D0DSK-AT-EOF    TO TRUE
045900     END-READ.
046000     PERFORM B90-CHECK-STATUS.
046100     PERFORM B21A-STORE-D0DSK THRU B21A-EXIT
046200         UNTIL D0DSK-AT-EOF.
046300 B21-EXIT.
046400     EXIT.
046500
046600 B21A-STORE-D0DSK.
046700     ADD 1                       TO WS-D0DSK-COUNT.
046800     MOVE D0DSK-CLUSTER-NAME     TO WS-DD-CLUSTER(WS-D0DSK-COUNT).
046900     MOVE D0DSK-DOM0-HOSTNAME    TO WS-DD-HOSTNAME(WS-D0DSK-COUNT).
047000     MOVE D0DSK-DEVICE           TO WS-DD-DEVICE(WS-D0DSK-COUNT).
047100     MOVE D0DSK-SPEED-RPM        TO WS-DD-SPEED-RPM(WS-D0DSK-COUNT).
047200     READ D0DSK-FILE
047300         AT END
047400             SET D0DSK-AT-EOF    TO TRUE
047500     END-READ.
047600     PERFORM B90-CHECK-STATUS.
047700 B21A-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100*    LOAD PHYSVOL.DAT - DOMAIN-MODEL COMPLETENESS ONLY.          *
048200******************************************************************
048300 B22-LOAD-PHVOL.
048400
048500     MOVE ZERO                   TO WS-PHVOL-COUNT.
048600     MOVE SB-PHVOL               TO WS-STAT-VSUB.
048700     READ PHVOL-FILE
048800         AT END
048900             SET PHVOL-AT-EOF    TO TRUE
049000     END-READ.
049100     PERFORM B90-CHECK-STATUS.
049200     PERFORM B22A-STORE-PHVOL THRU B22A-EXIT
049300         UNTIL PHVOL-AT-EOF.
049400 B22-EXIT.
049500     EXIT.
049600
049700 B22A-STORE-PHVOL.
049800     ADD 1                       TO WS-PHVOL-COUNT.
049900     MOVE PHVOL-CLUSTER-NAME     TO WS-PV-CLUSTER(WS-PHVOL-COUNT).
050000     MOVE PHVOL-DOM0-HOSTNAME    TO WS-PV-HOSTNAME(WS-PHVOL-COUNT).
050100     MOVE PHVOL-DEVICE           TO WS-PV-DEVICE(WS-PHVOL-COUNT).
050200     MOVE PHVOL-PARTITION-NUM    TO WS-PV-PARTITION(WS-PHVOL-COUNT).
050300     MOVE PHVOL-EXTENTS          TO WS-PV-EXTENTS(WS-PHVOL-COUNT).
050400     READ PHVOL-FILE
050500         AT END
050600             SET PHVOL-AT-EOF    TO TRUE
050700     END-READ.
050800     PERFORM B90-CHECK-STATUS.
050900 B22A-EXIT.
051000     EXIT.
051100
051200******************************************************************
051300*    LOAD DOMU.DAT - SEARCH ALL KEY IS WS-DU-HOSTNAME.           *
051400******************************************************************
051500 B23-LOAD-DOMU.
051600
051700     MOVE ZERO                   TO WS-DOMU-COUNT.
051800     MOVE SB-DOMU                TO WS-STAT-VSUB.
051900     READ DOMU-FILE
052000         AT END
052100             SET DOMU-AT-EOF     TO TRUE
052200     END-READ.
052300     PERFORM B90-CHECK-STATUS.
052400     PERFORM B23A-STORE-DOMU THRU B23A-EXIT
052500         UNTIL DOMU-AT-EOF.
052600 B23-EXIT.
052700     EXIT.
052800
052900 B23A-STORE-DOMU.
053000     ADD 1                       TO WS-DOMU-COUNT.
053100     MOVE DOMU-CLUSTER-NAME      TO WS-DU-CLUSTER(WS-DOMU-COUNT).
053200     MOVE DOMU-HOSTNAME          TO WS-DU-HOSTNAME(WS-DOMU-COUNT).
053300     MOVE DOMU-PRIMARY-RAM-MB    TO WS-DU-PRIMARY-RAM(WS-DOMU-COUNT).
053400     MOVE DOMU-SECONDARY-RAM-MB  TO WS-DU-SECONDARY-RAM(WS-DOMU-COUNT).
053500     MOVE DOMU-MIN-PROCESSOR-TYPE
053600                                 TO WS-DU-MIN-PTYPE(WS-DOMU-COUNT).
053700     MOVE DOMU-MIN-PROCESSOR-ARCH
053800                                 TO WS-DU-MIN-PARCH(WS-DOMU-COUNT).
053900     MOVE DOMU-MIN-PROC-SPEED-MHZ
054000                                 TO WS-DU-MIN-SPEED(WS-DOMU-COUNT).
054100     MOVE DOMU-PROCESSOR-CORES   TO WS-DU-CORES(WS-DOMU-COUNT).
054200     MOVE DOMU-PROCESSOR-WEIGHT  TO WS-DU-WEIGHT(WS-DOMU-COUNT).
054300     MOVE DOMU-REQUIRES-HVM      TO WS-DU-REQUIRES-HVM(WS-DOMU-COUNT).
054400     READ DOMU-FILE
054500         AT END
054600             SET DOMU-AT-EOF     TO TRUE
054700     END-READ.
054800     PERFORM B90-CHECK-STATUS.
054900 B23A-EXIT.
055000     EXIT.
055100
055200******************************************************************
055300*    LOAD DOMUDISK.DAT                                          *
055400******************************************************************
055500 B24-LOAD-DUDSK.
055600
055700     MOVE ZERO                   TO WS-DUDSK-COUNT.
055800     MOVE SB-DUDSK                TO WS-STAT-VSUB.
055900     READ DUDSK-FILE
056000         AT END
056100             SET DUDSK-AT-EOF    TO TRUE
056200     END-READ.
056300     PERFORM B90-CHECK-STATUS.
056400     PERFORM B24A-STORE-DUDSK THRU B24A-EXIT
056500         UNTIL DUDSK-AT-EOF.
056600 B24-EXIT.
056700     EXIT.
056800
056900 B24A-STORE-DUDSK.
057000     ADD 1                       TO WS-DUDSK-COUNT.
057100     MOVE DUDSK-CLUSTER-NAME     TO WS-UD-CLUSTER(WS-DUDSK-COUNT).
057200     MOVE DUDSK-DOMU-HOSTNAME    TO WS-UD-HOSTNAME(WS-DUDSK-COUNT).
057300     MOVE DUDSK-DEVICE           TO WS-UD-DEVICE(WS-DUDSK-COUNT).
057400     MOVE DUDSK-MIN-DISK-SPEED-RPM
057500                                 TO WS-UD-MIN-SPEED(WS-DUDSK-COUNT).
057600     MOVE DUDSK-EXTENTS          TO WS-UD-EXTENTS(WS-DUDSK-COUNT).
057700     MOVE DUDSK-WEIGHT           TO WS-UD-WEIGHT(WS-DUDSK-COUNT).
057800     READ DUDSK-FILE
057900         AT END
058000             SET DUDSK-AT-EOF    TO TRUE
058100     END-READ.
058200     PERFORM B90-CHECK-STATUS.
058300 B24A-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700*    LOAD DOMUCFG.DAT                                           *
058800******************************************************************
058900 B25-LOAD-DUCFG.
059000
059100     MOVE ZERO                   TO WS-DUCFG-COUNT.
059200     MOVE SB-DUCFG                TO WS-STAT-VSUB.
059300     READ DUCFG-FILE
059400         AT END
059500             SET DUCFG-AT-EOF    TO TRUE
059600     END-READ.
059700     PERFORM B90-CHECK-STATUS.
059800     PERFORM B25A-STORE-DUCFG THRU B25A-EXIT
059900         UNTIL DUCFG-AT-EOF.
060000 B25-EXIT.
060100     EXIT.
060200
060300 B25A-STORE-DUCFG.
060400     ADD 1                       TO WS-DUCFG-COUNT.
060500     MOVE DUCFG-CLUSTER-NAME     TO WS-UC-CLUSTER(WS-DUCFG-COUNT).
060600     MOVE DUCFG-DOMU-HOSTNAME    TO WS-UC-HOSTNAME(WS-DUCFG-COUNT).
060700     MOVE DUCFG-PRIMARY-HOSTNAME TO WS-UC-PRI-HOST(WS-DUCFG-COUNT).
060800     MOVE DUCFG-SECONDARY-HOSTNAME
060900                                 TO WS-UC-SEC-HOST(WS-DUCFG-COUNT).
061000     READ DUCFG-FILE
061100         AT END
061200             SET DUCFG-AT-EOF    TO TRUE
061300     END-READ.
061400     PERFORM B90-CHECK-STATUS.
061500 B25A-EXIT.
061600     EXIT.
061700
061800******************************************************************
061900*    LOAD PVCFG.DAT                                             *
062000******************************************************************
062100 B26-LOAD-PVCFG.
062200
062300     MOVE ZERO                   TO WS-PVCFG-COUNT.
062400     MOVE SB-PVCFG               TO WS-STAT-VSUB.
062500     READ PVCFG-FILE
062600         AT END
062700             SET PVCFG-AT-EOF    TO TRUE
062800     END-READ.
062900     PERFORM B90-CHECK-STATUS.
063000     PERFORM B26A-STORE-PVCFG THRU B26A-EXIT
063100         UNTIL PVCFG-AT-EOF.
063200 B26-EXIT.
063300     EXIT.
063400
063500 B26A-STORE-PVCFG.
063600     ADD 1                       TO WS-PVCFG-COUNT.
063700     MOVE PVCFG-CLUSTER-NAME     TO WS-PC-CLUSTER(WS-PVCFG-COUNT).
063800     MOVE PVCFG-DOMU-HOSTNAME    TO WS-PC-UHOST(WS-PVCFG-COUNT).
063900     MOVE PVCFG-DOMU-DEVICE      TO WS-PC-UDEVICE(WS-PVCFG-COUNT).
064000     MOVE PVCFG-SIDE             TO WS-PC-SIDE(WS-PVCFG-COUNT).
064100     MOVE PVCFG-DOM0-HOSTNAME    TO WS-PC-DHOST(WS-PVCFG-COUNT).
064200     MOVE PVCFG-PV-DEVICE        TO WS-PC-PVDEVICE(WS-PVCFG-COUNT).
064300     MOVE PVCFG-PV-PARTITION     TO WS-PC-PARTITION(WS-PVCFG-COUNT).
064400     MOVE PVCFG-FIRST-LOG-EXTENT TO WS-PC-FIRST-LOG-EXT(WS-PVCFG-COUNT).
064500     MOVE PVCFG-FIRST-PHYS-EXTENT
064600                                 TO WS-PC-FIRST-PHY-EXT(WS-PVCFG-COUNT).
064700     MOVE PVCFG-SEGMENT-EXTENTS  TO WS-PC-SEG-EXTENTS(WS-PVCFG-COUNT).
064800     READ PVCFG-FILE
064900         AT END
065000             SET PVCFG-AT-EOF    TO TRUE
065100     END-READ.
065200     PERFORM B90-CHECK-STATUS.
065300 B26A-EXIT.
065400     EXIT.
065500
065600******************************************************************
065700*    TERMINATION                                                 *
065800******************************************************************
065900 B95-TERMINATE.
066000
066100     CLOSE RESLT-FILE.
066200     COPY BATCHRTN.
066300
066400******************************************************************
066500*    DRIVE EVERY DOM0 HOST IN THE CLUSTER, IN TABLE (HOSTNAME)   *
066600*    SEQUENCE, BREAKING ON CLUSTER-NAME FOR THE REPORT.         *
066700******************************************************************
066800 C00-PROCESS-CLUSTER.
066900
067000     IF  WS-DOM0-COUNT = ZERO
067100         GO TO C00-EXIT
067200     END-IF.
067300
067400     PERFORM D00-PROCESS-HOST THRU D00-EXIT
067500         VARYING WS-HOST-SUB FROM 1 BY 1
067600         UNTIL WS-HOST-SUB > WS-DOM0-COUNT.
067700 C00-EXIT.
067800     EXIT.
067900
068000******************************************************************
068100*    PRINT THE END-OF-JOB CONTROL TOTALS - IS-OPTIMAL AND        *
068200*    HAS-CRITICAL, PER THE NOC MORNING REPORT CONVENTION.       *
068300******************************************************************
068400 C90-PRINT-TOTALS.
068500
068600     DISPLAY SPACES                      UPON PRINTER.
068700     IF  WS-OPT-FINDING-COUNT = ZERO
068800         DISPLAY THIS-PGM ': CLUSTER CONFIGURATION IS OPTIMAL'
068900                                        UPON PRINTER
069000     ELSE
069100         DISPLAY THIS-PGM ': CLUSTER CONFIGURATION IS NOT '
069200                  'OPTIMAL - ' WS-OPT-FINDING-COUNT
069300                  ' FINDING(S) ABOVE LOW'
069400                                        UPON PRINTER
069500     END-IF.
069600     IF  WS-CRIT-FINDING-COUNT = ZERO
069700         DISPLAY THIS-PGM ': NO CRITICAL FINDINGS'
069800                                        UPON PRINTER
069900     ELSE
070000         DISPLAY THIS-PGM ': *** ' WS-CRIT-FINDING-COUNT
070100                  ' CRITICAL FINDING(S) *** HOST(S) NOT RUNNABLE'
070200                                        UPON PRINTER
070300     END-IF.
070400
070500******************************************************************
070600*    PER-HOST DRIVER - RUNS THE SEVEN HOST-LEVEL CHECKS, THEN    *
070700*    THE TWO PER-DISK CHECKS FOR EVERY DISK THIS HOST OWNS.     *
070800******************************************************************
070900 D00-PROCESS-HOST.
071000
071100     IF  WS-D0-CLUSTER(WS-HOST-SUB) NOT = WS-CLUSTER-BREAK
071200         MOVE WS-D0-CLUSTER(WS-HOST-SUB) TO WS-CLUSTER-BREAK
071300         MOVE 0                  TO WS-PRT-LEVEL
071400         MOVE WS-CLUSTER-BREAK   TO WS-LABEL
071500         PERFORM H25-PRINT-HEADER-ROW
071600     END-IF.
071700
071800     MOVE 1                      TO WS-PRT-LEVEL.
071900     MOVE WS-D0-HOSTNAME(WS-HOST-SUB) TO WS-LABEL.
072000     PERFORM H25-PRINT-HEADER-ROW.
072100
072200     PERFORM E05-CLASSIFY-DUCFG.
072300     PERFORM E10-RULE-PRIMARY-RAM.
072400     PERFORM E20-RULE-SECONDARY-RAM.
072500     PERFORM E30-RULE-PROC-TYPE.
072600     PERFORM E40-RULE-PROC-ARCH.
072700     PERFORM E50-RULE-PROC-SPEED.
072800     PERFORM E60-RULE-PROC-CORES.
072900     PERFORM E70-RULE-PROC-WEIGHT.
073000     PERFORM E80-RULE-REQUIRES-HVM.
073100     PERFORM F00-PROCESS-DISKS THRU F00-EXIT.
073200 D00-EXIT.
073300     EXIT.
073400
073500******************************************************************
073600*    BUILD THE ROLE TABLE FOR THE HOST CURRENTLY BEING ANALYZED  *
073700*    - ONE ENTRY PER DOMU THAT IS PRIMARY OR SECONDARY HERE.     *
073800*    RULES 3-8 ALL SHARE THIS TABLE INSTEAD OF RESCANNING        *
073900*    WS-DUCFG-TABLE EACH TIME (REQUEST DGH, OM-2911).           * OM2911  
074000******************************************************************
074100 E05-CLASSIFY-DUCFG.
074200
074300     MOVE ZERO                   TO WS-ROLE-COUNT.
074400     PERFORM E05A-CLASSIFY-ONE THRU E05A-EXIT
074500         VARYING DUCFG-IX FROM 1 BY 1
074600         UNTIL DUCFG-IX > WS-DUCFG-COUNT.
074700
074800 E05A-CLASSIFY-ONE.
074900
075000     IF  WS-UC-PRI-HOST(DUCFG-IX) = WS-D0-HOSTNAME(WS-HOST-SUB)
075100         ADD 1                   TO WS-ROLE-COUNT
075200         MOVE WS-UC-HOSTNAME(DUCFG-IX)
075300                                 TO WS-ROLE-HOSTNAME(WS-ROLE-COUNT)
075400         MOVE 'P'                TO WS-ROLE-CODE(WS-ROLE-COUNT)
075500     END-IF.
075600     IF  WS-UC-SEC-HOST(DUCFG-IX) = WS-D0-HOSTNAME(WS-HOST-SUB)
075700         ADD 1                   TO WS-ROLE-COUNT
075800         MOVE WS-UC-HOSTNAME(DUCFG-IX)
075900                                 TO WS-ROLE-HOSTNAME(WS-ROLE-COUNT)
076000         MOVE 'S'                TO WS-ROLE-CODE(WS-ROLE-COUNT)
076100     END-IF.
076200 E05A-EXIT.
076300     EXIT.
076400
076500******************************************************************
076600*    FIND A DOMU'S MASTER ROW BY HOSTNAME.  SETS WS-FOUND-SW.   *
076700*    DOMU.DAT IS MAINTAINED IN HOSTNAME SEQUENCE SO SEARCH ALL   *
076800*    APPLIES, SAME AS A VSAM KEYED READ WOULD IN THE OLDER JOBS. *
076900******************************************************************
077000 Z10-FIND-DOMU.
077100
077200     SET WS-NOT-FOUND             TO TRUE.
077300     SEARCH ALL WS-DOMU-ENTRY
077400         WHEN WS-DU-HOSTNAME(DOMU-IX) = WS-SAVE-HOST
077500             SET WS-FOUND         TO TRUE
077600     END-SEARCH.
077700
077800******************************************************************
077900*    FIND A HOSTNAME ON THE IN-PROGRESS FAILED-OVER-PRIMARY     *
078000*    LIST (WS-FLIST-TABLE IS NOT KEPT IN KEY SEQUENCE, SO THIS   *
078100*    IS A PLAIN SEQUENTIAL SCAN, NOT A SEARCH ALL).             *
078200******************************************************************
078300 Z20-FIND-FLIST.
078400
078500     SET WS-NOT-FOUND             TO TRUE.
078600     SET FLIST-IX                 TO 1.
078700     PERFORM Z20A-TEST-ONE THRU Z20A-EXIT
078800         UNTIL FLIST-IX > WS-FLIST-COUNT
078900            OR WS-FOUND.
079000
079100 Z20A-TEST-ONE.
079200
079300     IF  WS-FLIST-HOST(FLIST-IX) = WS-SAVE-HOST
079400         SET WS-FOUND            TO TRUE
079500     ELSE
079600         SET FLIST-IX            UP BY 1
079700     END-IF.
079800 Z20A-EXIT.
079900     EXIT.
080000
080100******************************************************************
080200*    COMMON "GENERAL SET" TEST USED BY RULES 3, 4, 5, 6 AND 8 -  *
080300*    PRIMARY ON THIS HOST, OR SECONDARY WITH FAIL-OVER RAM       *
080400*    RESERVED.  LOOKS UP THE DOMU MASTER ROW AS A SIDE EFFECT -  *
080500*    DOMU-IX IS VALID ON RETURN WHEN WS-ROLE-IS-INCLUDED.        *
080600******************************************************************
080700 Z25-GENERAL-SET-TEST.
080800
080900     SET WS-ROLE-NOT-INCLUDED     TO TRUE.
081000     MOVE WS-ROLE-HOSTNAME(ROLE-IX) TO WS-SAVE-HOST.
081100     PERFORM Z10-FIND-DOMU.
081200     IF  NOT WS-FOUND
081300         GO TO Z25-EXIT
081400     END-IF.
081500     IF  WS-ROLE-IS-SECONDARY(ROLE-IX)
081600     AND WS-DU-NO-FAILOVER-RAM(DOMU-IX)
081700         GO TO Z25-EXIT
081800     END-IF.
081900     SET WS-ROLE-IS-INCLUDED      TO TRUE.
082000 Z25-EXIT.
082100     EXIT.
082200
082300******************************************************************
082400*    RULE 1 - PRIMARY RAM (ALWAYS EVALUATED, SINGLE ROW PER     *
082500*    HOST, NO CHILD BREAKDOWN).                                 *
082600******************************************************************
082700 E10-RULE-PRIMARY-RAM.
082800
082900     MOVE ZERO                   TO WS-ALLOCATED.
083000     PERFORM E10A-SUM-PRIMARY THRU E10A-EXIT
083100         VARYING DUCFG-IX FROM 1 BY 1
083200         UNTIL DUCFG-IX > WS-DUCFG-COUNT.
083300
083400     COMPUTE WS-OVERCOMMIT = WS-ALLOCATED - WS-D0-RAM-MB(WS-HOST-SUB).
083500     IF  WS-OVERCOMMIT > 0
083600         MOVE SEV-CRITICAL-LEVEL TO WS-ALERT-LEVEL
083700         COMPUTE WS-RESLT-DEVIATION ROUNDED =
083800                 WS-OVERCOMMIT / WS-D0-RAM-MB(WS-HOST-SUB)
083900     ELSE
084000         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
084100         MOVE ZERO               TO WS-RESLT-DEVIATION
084200     END-IF.
084300
084400     MOVE 'Primary RAM'          TO WS-LABEL.
084500     MOVE WS-ALLOCATED           TO WS-NUM-SOURCE.
084600     PERFORM H30-EDIT-7.
084700     MOVE WS-TEXT-7              TO PRINT-VALUE.
084800     MOVE WS-D0-RAM-MB(WS-HOST-SUB) TO WS-NUM-SOURCE.
084900     PERFORM H30-EDIT-7.
085000     MOVE WS-TEXT-7              TO PRINT-MAXVAL.
085100     MOVE 2                      TO WS-PRT-LEVEL.
085200     PERFORM H05-EMIT-FINDING.
085300 E10-EXIT.
085400     EXIT.
085500
085600 E10A-SUM-PRIMARY.
085700
085800     IF  WS-UC-PRI-HOST(DUCFG-IX) = WS-D0-HOSTNAME(WS-HOST-SUB)
085900         MOVE WS-UC-HOSTNAME(DUCFG-IX) TO WS-SAVE-HOST
086000         PERFORM Z10-FIND-DOMU
086100         IF  WS-FOUND
086200             ADD WS-DU-PRIMARY-RAM(DOMU-IX) TO WS-ALLOCATED
086300         END-IF
086400     END-IF.
086500 E10A-EXIT.
086600     EXIT.
086700
086800******************************************************************
086900*    RULE 2 - SECONDARY RAM, ONE FINDING PER DISTINCT FAILED-    *
087000*    OVER PRIMARY HOST F.  ONLY EVALUATED WHEN MIN ALERT LEVEL   *
087100*    IS HIGH OR LOWER - NEVER EXCEEDS HIGH.                     *
087200******************************************************************
087300 E20-RULE-SECONDARY-RAM.
087400
087500     IF  WS-MIN-ALERT-LEVEL > SEV-HIGH-LEVEL
087600         GO TO E20-EXIT
087700     END-IF.
087800
087900     MOVE ZERO                   TO WS-FREE-PRIMARY.
088000     PERFORM E20A-SUM-FREE THRU E20A-EXIT
088100         VARYING DUCFG-IX FROM 1 BY 1
088200         UNTIL DUCFG-IX > WS-DUCFG-COUNT.
088300     COMPUTE WS-FREE-PRIMARY =
088400             WS-D0-RAM-MB(WS-HOST-SUB) - WS-FREE-PRIMARY.
088500
088600* BUILD THE DISTINCT FAILED-OVER-PRIMARY (F) LIST FOR THIS HOST.
088700     MOVE ZERO                   TO WS-FLIST-COUNT.
088800     PERFORM E20B-ACCUM-FLIST THRU E20B-EXIT
088900         VARYING DUCFG-IX FROM 1 BY 1
089000         UNTIL DUCFG-IX > WS-DUCFG-COUNT.
089100
089200     IF  WS-FLIST-COUNT > ZERO
089300         MOVE 2                  TO WS-PRT-LEVEL
089400         MOVE 'Secondary RAM'     TO WS-LABEL
089500         PERFORM H25-PRINT-HEADER-ROW
089600         PERFORM E20C-EMIT-FLIST THRU E20C-EXIT
089700             VARYING FLIST-IX FROM 1 BY 1
089800             UNTIL FLIST-IX > WS-FLIST-COUNT
089900     END-IF.
090000 E20-EXIT.
090100     EXIT.
090200
090300 E20A-SUM-FREE.
090400
090500     IF  WS-UC-PRI-HOST(DUCFG-IX) = WS-D0-HOSTNAME(WS-HOST-SUB)
090600         MOVE WS-UC-HOSTNAME(DUCFG-IX) TO WS-SAVE-HOST
090700         PERFORM Z10-FIND-DOMU
090800         IF  WS-FOUND
090900             ADD WS-DU-PRIMARY-RAM(DOMU-IX) TO WS-FREE-PRIMARY
091000         END-IF
091100     END-IF.
091200 E20A-EXIT.
091300     EXIT.
091400
091500* FOR EACH DUCFG ROW WHERE THIS HOST IS THE SECONDARY AND THE
091600* OWNING DOMU HAS RESERVED FAIL-OVER RAM, FOLD ITS SECONDARY-RAM
091700* INTO THE RUNNING TOTAL FOR ITS PRIMARY HOST F, ADDING F TO THE
091800* LIST THE FIRST TIME IT IS SEEN.
091900 E20B-ACCUM-FLIST.
092000
092100     IF  WS-UC-SEC-HOST(DUCFG-IX) NOT = WS-D0-HOSTNAME(WS-HOST-SUB)
092200         GO TO E20B-EXIT
092300     END-IF.
092400     MOVE WS-UC-HOSTNAME(DUCFG-IX) TO WS-SAVE-HOST.
092500     PERFORM Z10-FIND-DOMU.
092600     IF  NOT WS-FOUND
092700         GO TO E20B-EXIT
092800     END-IF.
092900     IF  WS-DU-NO-FAILOVER-RAM(DOMU-IX)
093000         GO TO E20B-EXIT
093100     END-IF.
093200     MOVE WS-UC-PRI-HOST(DUCFG-IX) TO WS-SAVE-HOST.
093300     PERFORM Z20-FIND-FLIST.
093400     IF  NOT WS-FOUND
093500         ADD 1                   TO WS-FLIST-COUNT
093600         SET FLIST-IX            TO WS-FLIST-COUNT
093700         MOVE WS-SAVE-HOST       TO WS-FLIST-HOST(WS-FLIST-COUNT)
093800         MOVE ZERO               TO WS-FLIST-ALLOC-SEC(WS-FLIST-COUNT)
093900     END-IF.
094000     ADD WS-DU-SECONDARY-RAM(DOMU-IX)
094100                                 TO WS-FLIST-ALLOC-SEC(FLIST-IX).
094200 E20B-EXIT.
094300     EXIT.
094400
094500 E20C-EMIT-FLIST.
094600
094700     IF  WS-FLIST-ALLOC-SEC(FLIST-IX) > WS-FREE-PRIMARY
094800         MOVE SEV-HIGH-LEVEL     TO WS-ALERT-LEVEL
094900         COMPUTE WS-RESLT-DEVIATION ROUNDED =
095000                 (WS-FLIST-ALLOC-SEC(FLIST-IX) - WS-FREE-PRIMARY)
095100                  / WS-D0-RAM-MB(WS-HOST-SUB)
095200     ELSE
095300         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
095400         MOVE ZERO               TO WS-RESLT-DEVIATION
095500     END-IF.
095600
095700     MOVE WS-FLIST-HOST(FLIST-IX) TO WS-LABEL.
095800     MOVE WS-FLIST-ALLOC-SEC(FLIST-IX) TO WS-NUM-SOURCE.
095900     PERFORM H30-EDIT-7.
096000     MOVE WS-TEXT-7              TO PRINT-VALUE.
096100     MOVE WS-FREE-PRIMARY        TO WS-NUM-SOURCE.
096200     PERFORM H30-EDIT-7.
096300     MOVE WS-TEXT-7              TO PRINT-MAXVAL.
096400     MOVE 3                      TO WS-PRT-LEVEL.
096500     PERFORM H05-EMIT-FINDING.
096600 E20C-EXIT.
096700     EXIT.
096800
096900******************************************************************
097000*    RULE 3 - PROCESSOR TYPE, GENERAL DOMU SET, ONE ROW PER      *
097100*    QUALIFYING DOMU.  ONLY EVALUATED WHEN MIN ALERT LEVEL IS    *
097200*    LOW OR LOWER.                                               *
097300******************************************************************
097400 E30-RULE-PROC-TYPE.
097500
097600     IF  WS-MIN-ALERT-LEVEL > SEV-LOW-LEVEL
097700         GO TO E30-EXIT
097800     END-IF.
097900     MOVE ZERO                   TO WS-CAT-COUNT.
098000     SET WS-PASS-COUNT           TO TRUE.
098100     PERFORM E30A-SCAN-ONE THRU E30A-EXIT
098200         VARYING ROLE-IX FROM 1 BY 1 UNTIL ROLE-IX > WS-ROLE-COUNT.
098300     IF  WS-CAT-COUNT > ZERO
098400         MOVE 2                  TO WS-PRT-LEVEL
098500         MOVE 'Processor Type'    TO WS-LABEL
098600         PERFORM H25-PRINT-HEADER-ROW
098700         SET WS-PASS-EMIT        TO TRUE
098800         PERFORM E30A-SCAN-ONE THRU E30A-EXIT
098900             VARYING ROLE-IX FROM 1 BY 1
099000             UNTIL ROLE-IX > WS-ROLE-COUNT
099100     END-IF.
099200 E30-EXIT.
099300     EXIT.
099400
099500 E30A-SCAN-ONE.
099600
099700     PERFORM Z25-GENERAL-SET-TEST.
099800     IF  NOT WS-ROLE-IS-INCLUDED
099900         GO TO E30A-EXIT
100000     END-IF.
100100     IF  WS-DU-NO-MIN-PTYPE(DOMU-IX)
100200         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
100300         MOVE ZERO               TO WS-DIFF
100400     ELSE
100500         COMPUTE WS-DIFF =
100600                 WS-DU-MIN-PTYPE(DOMU-IX)
100700                 - WS-D0-PROC-TYPE(WS-HOST-SUB)
100800         IF  WS-DIFF > 0
100900             MOVE SEV-LOW-LEVEL  TO WS-ALERT-LEVEL
101000         ELSE
101100             MOVE SEV-NONE-LEVEL TO WS-ALERT-LEVEL
101200         END-IF
101300     END-IF.
101400     IF  WS-ALERT-LEVEL < WS-MIN-ALERT-LEVEL
101500         GO TO E30A-EXIT
101600     END-IF.
101700     IF  WS-PASS-COUNT
101800         ADD 1                   TO WS-CAT-COUNT
101900         GO TO E30A-EXIT
102000     END-IF.
102100
102200     MOVE WS-DIFF                TO WS-RESLT-DEVIATION.
102300     MOVE WS-ROLE-HOSTNAME(ROLE-IX) TO WS-LABEL.
102400     IF  WS-DU-NO-MIN-PTYPE(DOMU-IX)
102500         MOVE SPACES             TO PRINT-VALUE
102600     ELSE
102700         COMPUTE WS-TBL-SUB = WS-DU-MIN-PTYPE(DOMU-IX) + 1
102800         MOVE PTYPE-NAME-ENTRY(WS-TBL-SUB) TO PRINT-VALUE
102900     END-IF.
103000     COMPUTE WS-TBL-SUB = WS-D0-PROC-TYPE(WS-HOST-SUB) + 1.
103100     MOVE PTYPE-NAME-ENTRY(WS-TBL-SUB) TO PRINT-MAXVAL.
103200     MOVE 3                      TO WS-PRT-LEVEL.
103300     PERFORM H05-EMIT-FINDING.
103400 E30A-EXIT.
103500     EXIT.
103600
103700******************************************************************
103800*    RULE 4 - PROCESSOR ARCHITECTURE, ALWAYS EVALUATED.  PRIMARY *
103900*    DOMUS SCORE CRITICAL, RESERVED-RAM SECONDARIES SCORE HIGH.  *
104000******************************************************************
104100 E40-RULE-PROC-ARCH.
104200
104300     MOVE ZERO                   TO WS-CAT-COUNT.
104400     SET WS-PASS-COUNT           TO TRUE.
104500     PERFORM E40A-SCAN-ONE THRU E40A-EXIT
104600         VARYING ROLE-IX FROM 1 BY 1 UNTIL ROLE-IX > WS-ROLE-COUNT.
104700     IF  WS-CAT-COUNT > ZERO
104800         MOVE 2                  TO WS-PRT-LEVEL
104900         MOVE 'Processor Architecture' TO WS-LABEL
105000         PERFORM H25-PRINT-HEADER-ROW
105100         SET WS-PASS-EMIT        TO TRUE
105200         PERFORM E40A-SCAN-ONE THRU E40A-EXIT
105300             VARYING ROLE-IX FROM 1 BY 1
105400             UNTIL ROLE-IX > WS-ROLE-COUNT
105500     END-IF.
105600
105700 E40A-SCAN-ONE.
105800
105900     PERFORM Z25-GENERAL-SET-TEST.
106000     IF  NOT WS-ROLE-IS-INCLUDED
106100         GO TO E40A-EXIT
106200     END-IF.
106300     COMPUTE WS-DIFF =
106400             WS-DU-MIN-PARCH(DOMU-IX) - WS-D0-PROC-ARCH(WS-HOST-SUB).
106500     IF  WS-DIFF > 0
106600         IF  WS-ROLE-IS-PRIMARY(ROLE-IX)
106700             MOVE SEV-CRITICAL-LEVEL TO WS-ALERT-LEVEL
106800         ELSE
106900             MOVE SEV-HIGH-LEVEL TO WS-ALERT-LEVEL
107000         END-IF
107100     ELSE
107200         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
107300     END-IF.
107400     IF  WS-ALERT-LEVEL < WS-MIN-ALERT-LEVEL
107500         GO TO E40A-EXIT
107600     END-IF.
107700     IF  WS-PASS-COUNT
107800         ADD 1                   TO WS-CAT-COUNT
107900         GO TO E40A-EXIT
108000     END-IF.
108100
108200     MOVE WS-DIFF                TO WS-RESLT-DEVIATION.
108300     MOVE WS-ROLE-HOSTNAME(ROLE-IX) TO WS-LABEL.
108400     COMPUTE WS-TBL-SUB = WS-DU-MIN-PARCH(DOMU-IX) + 1.
108500     MOVE PARCH-NAME-ENTRY(WS-TBL-SUB) TO PRINT-VALUE.
108600     COMPUTE WS-TBL-SUB = WS-D0-PROC-ARCH(WS-HOST-SUB) + 1.
108700     MOVE PARCH-NAME-ENTRY(WS-TBL-SUB) TO PRINT-MAXVAL.
108800     MOVE 3                      TO WS-PRT-LEVEL.
108900     PERFORM H05-EMIT-FINDING.
109000 E40A-EXIT.
109100     EXIT.
109200
109300******************************************************************
109400*    RULE 5 - PROCESSOR SPEED, GENERAL SET, LOW OR LOWER ONLY.   *
109500******************************************************************
109600 E50-RULE-PROC-SPEED.
109700
109800     IF  WS-MIN-ALERT-LEVEL > SEV-LOW-LEVEL
109900         GO TO E50-EXIT
110000     END-IF.
110100     MOVE ZERO                   TO WS-CAT-COUNT.
110200     SET WS-PASS-COUNT           TO TRUE.
110300     PERFORM E50A-SCAN-ONE THRU E50A-EXIT
110400         VARYING ROLE-IX FROM 1 BY 1 UNTIL ROLE-IX > WS-ROLE-COUNT.
110500     IF  WS-CAT-COUNT > ZERO
110600         MOVE 2                  TO WS-PRT-LEVEL
110700         MOVE 'Processor Speed'   TO WS-LABEL
110800         PERFORM H25-PRINT-HEADER-ROW
110900         SET WS-PASS-EMIT        TO TRUE
111000         PERFORM E50A-SCAN-ONE THRU E50A-EXIT
111100             VARYING ROLE-IX FROM 1 BY 1
111200             UNTIL ROLE-IX > WS-ROLE-COUNT
111300     END-IF.
111400 E50-EXIT.
111500     EXIT.
111600
111700 E50A-SCAN-ONE.
111800
111900     PERFORM Z25-GENERAL-SET-TEST.
112000     IF  NOT WS-ROLE-IS-INCLUDED
112100         GO TO E50A-EXIT
112200     END-IF.
112300     IF  WS-DU-NO-MIN-SPEED(DOMU-IX)
112400         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
112500         MOVE ZERO               TO WS-RESLT-DEVIATION
112600     ELSE
112700         IF  WS-D0-PROC-SPEED(WS-HOST-SUB) < WS-DU-MIN-SPEED(DOMU-IX)
112800             MOVE SEV-LOW-LEVEL  TO WS-ALERT-LEVEL
112900         ELSE
113000             MOVE SEV-NONE-LEVEL TO WS-ALERT-LEVEL
113100         END-IF
113200         COMPUTE WS-RESLT-DEVIATION ROUNDED =
113300                 (WS-DU-MIN-SPEED(DOMU-IX)
113400                  - WS-D0-PROC-SPEED(WS-HOST-SUB))
113500                 / WS-DU-MIN-SPEED(DOMU-IX)
113600     END-IF.
113700     IF  WS-ALERT-LEVEL < WS-MIN-ALERT-LEVEL
113800         GO TO E50A-EXIT
113900     END-IF.
114000     IF  WS-PASS-COUNT
114100         ADD 1                   TO WS-CAT-COUNT
114200         GO TO E50A-EXIT
114300     END-IF.
114400
114500     MOVE WS-ROLE-HOSTNAME(ROLE-IX) TO WS-LABEL.
114600     IF  WS-DU-NO-MIN-SPEED(DOMU-IX)
114700         MOVE SPACES             TO PRINT-VALUE
114800     ELSE
114900         MOVE WS-DU-MIN-SPEED(DOMU-IX) TO WS-NUM-SOURCE
115000         PERFORM H30-EDIT-7
115100         MOVE WS-TEXT-7          TO PRINT-VALUE
115200     END-IF.
115300     MOVE WS-D0-PROC-SPEED(WS-HOST-SUB) TO WS-NUM-SOURCE.
115400     PERFORM H30-EDIT-7.
115500     MOVE WS-TEXT-7              TO PRINT-MAXVAL.
115600     MOVE 3                      TO WS-PRT-LEVEL.
115700     PERFORM H05-EMIT-FINDING.
115800 E50A-EXIT.
115900     EXIT.
116000
116100******************************************************************
116200*    RULE 6 - PROCESSOR CORES, GENERAL SET, MEDIUM OR LOWER.     *
116300******************************************************************
116400 E60-RULE-PROC-CORES.
116500
116600     IF  WS-MIN-ALERT-LEVEL > SEV-MEDIUM-LEVEL
116700         GO TO E60-EXIT
116800     END-IF.
116900     MOVE ZERO                   TO WS-CAT-COUNT.
117000     SET WS-PASS-COUNT           TO TRUE.
117100     PERFORM E60A-SCAN-ONE THRU E60A-EXIT
117200         VARYING ROLE-IX FROM 1 BY 1 UNTIL ROLE-IX > WS-ROLE-COUNT.
117300     IF  WS-CAT-COUNT > ZERO
117400         MOVE 2                  TO WS-PRT-LEVEL
117500         MOVE 'Processor Cores'   TO WS-LABEL
117600         PERFORM H25-PRINT-HEADER-ROW
117700         SET WS-PASS-EMIT        TO TRUE
117800         PERFORM E60A-SCAN-ONE THRU E60A-EXIT
117900             VARYING ROLE-IX FROM 1 BY 1
118000             UNTIL ROLE-IX > WS-ROLE-COUNT
118100     END-IF.
118200 E60-EXIT.
118300     EXIT.
118400
118500 E60A-SCAN-ONE.
118600
118700     PERFORM Z25-GENERAL-SET-TEST.
118800     IF  NOT WS-ROLE-IS-INCLUDED
118900         GO TO E60A-EXIT
119000     END-IF.
119100     IF  WS-D0-PROC-CORES(WS-HOST-SUB) < WS-DU-CORES(DOMU-IX)
119200         MOVE SEV-MEDIUM-LEVEL   TO WS-ALERT-LEVEL
119300     ELSE
119400         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
119500     END-IF.
119600     IF  WS-ALERT-LEVEL < WS-MIN-ALERT-LEVEL
119700         GO TO E60A-EXIT
119800     END-IF.
119900     IF  WS-PASS-COUNT
120000         ADD 1                   TO WS-CAT-COUNT
120100         GO TO E60A-EXIT
120200     END-IF.
120300
120400     COMPUTE WS-RESLT-DEVIATION ROUNDED =
120500             (WS-DU-CORES(DOMU-IX) - WS-D0-PROC-CORES(WS-HOST-SUB))
120600             / WS-DU-CORES(DOMU-IX).
120700     MOVE WS-ROLE-HOSTNAME(ROLE-IX) TO WS-LABEL.
120800     MOVE WS-DU-CORES(DOMU-IX)   TO WS-NUM-SOURCE.
120900     PERFORM H30-EDIT-7.
121000     MOVE WS-TEXT-7              TO PRINT-VALUE.
121100     MOVE WS-D0-PROC-CORES(WS-HOST-SUB) TO WS-NUM-SOURCE.
121200     PERFORM H30-EDIT-7.
121300     MOVE WS-TEXT-7              TO PRINT-MAXVAL.
121400     MOVE 3                      TO WS-PRT-LEVEL.
121500     PERFORM H05-EMIT-FINDING.
121600 E60A-EXIT.
121700     EXIT.
121800
121900******************************************************************
122000*    RULE 7 - PRIMARY PROCESSOR WEIGHT, MEDIUM OR LOWER, SINGLE  *
122100*    ROW PER HOST, NO CHILD BREAKDOWN.                          *
122200******************************************************************
122300 E70-RULE-PROC-WEIGHT.
122400
122500     IF  WS-MIN-ALERT-LEVEL > SEV-MEDIUM-LEVEL
122600         GO TO E70-EXIT
122700     END-IF.
122800     MOVE ZERO                   TO WS-ALLOCATED.
122900     PERFORM E70A-SUM-WEIGHT THRU E70A-EXIT
123000         VARYING DUCFG-IX FROM 1 BY 1
123100         UNTIL DUCFG-IX > WS-DUCFG-COUNT.
123200     COMPUTE WS-TOTAL-WEIGHT = WS-D0-PROC-CORES(WS-HOST-SUB) * 1024.
123300     IF  WS-ALLOCATED > WS-TOTAL-WEIGHT
123400         MOVE SEV-MEDIUM-LEVEL   TO WS-ALERT-LEVEL
123500         COMPUTE WS-RESLT-DEVIATION ROUNDED =
123600                 (WS-ALLOCATED - WS-TOTAL-WEIGHT) / WS-TOTAL-WEIGHT
123700     ELSE
123800         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
123900         MOVE ZERO               TO WS-RESLT-DEVIATION
124000     END-IF.
124100     IF  WS-ALERT-LEVEL < WS-MIN-ALERT-LEVEL
124200         GO TO E70-EXIT
124300     END-IF.
124400
124500     MOVE 'Primary Processor Weight' TO WS-LABEL.
124600     MOVE WS-ALLOCATED           TO WS-NUM-SOURCE.
124700     PERFORM H30-EDIT-7.
124800     MOVE WS-TEXT-7              TO PRINT-VALUE.
124900     MOVE WS-TOTAL-WEIGHT        TO WS-NUM-SOURCE.
125000     PERFORM H30-EDIT-7.
125100     MOVE WS-TEXT-7              TO PRINT-MAXVAL.
125200     MOVE 2                      TO WS-PRT-LEVEL.
125300     PERFORM H05-EMIT-FINDING.
125400 E70-EXIT.
125500     EXIT.
125600
125700 E70A-SUM-WEIGHT.
125800
125900     IF  WS-UC-PRI-HOST(DUCFG-IX) = WS-D0-HOSTNAME(WS-HOST-SUB)
126000         MOVE WS-UC-HOSTNAME(DUCFG-IX) TO WS-SAVE-HOST
126100         PERFORM Z10-FIND-DOMU
126200         IF  WS-FOUND
126300             COMPUTE WS-ALLOCATED = WS-ALLOCATED
126400                     + (WS-DU-CORES(DOMU-IX) * WS-DU-WEIGHT(DOMU-IX))
126500         END-IF
126600     END-IF.
126700 E70A-EXIT.
126800     EXIT.
126900
127000******************************************************************
127100*    RULE 8 - REQUIRES HVM, ALWAYS EVALUATED.  PRIMARY DOMUS     *
127200*    SCORE CRITICAL ON MISMATCH, RESERVED-RAM SECONDARIES HIGH.  *
127300******************************************************************
127400 E80-RULE-REQUIRES-HVM.
127500
127600     MOVE ZERO                   TO WS-CAT-COUNT.
127700     SET WS-PASS-COUNT           TO TRUE.
127800     PERFORM E80A-SCAN-ONE THRU E80A-EXIT
127900         VARYING ROLE-IX FROM 1 BY 1 UNTIL ROLE-IX > WS-ROLE-COUNT.
128000     IF  WS-CAT-COUNT > ZERO
128100         MOVE 2                  TO WS-PRT-LEVEL
128200         MOVE 'Requires HVM'      TO WS-LABEL
128300         PERFORM H25-PRINT-HEADER-ROW
128400         SET WS-PASS-EMIT        TO TRUE
128500         PERFORM E80A-SCAN-ONE THRU E80A-EXIT
128600             VARYING ROLE-IX FROM 1 BY 1
128700             UNTIL ROLE-IX > WS-ROLE-COUNT
128800     END-IF.
128900
129000 E80A-SCAN-ONE.
129100
129200     PERFORM Z25-GENERAL-SET-TEST.
129300     IF  NOT WS-ROLE-IS-INCLUDED
129400         GO TO E80A-EXIT
129500     END-IF.
129600     IF  WS-DU-REQUIRES-HVM(DOMU-IX) = 1
129700         IF  WS-D0-SUPPORTS-HVM(WS-HOST-SUB) = 1
129800             MOVE SEV-NONE-LEVEL TO WS-ALERT-LEVEL
129900             MOVE ZERO           TO WS-DIFF
130000         ELSE
130100             IF  WS-ROLE-IS-PRIMARY(ROLE-IX)
130200                 MOVE SEV-CRITICAL-LEVEL TO WS-ALERT-LEVEL
130300             ELSE
130400                 MOVE SEV-HIGH-LEVEL TO WS-ALERT-LEVEL
130500             END-IF
130600             MOVE 1               TO WS-DIFF
130700         END-IF
130800     ELSE
130900         MOVE SEV-NONE-LEVEL      TO WS-ALERT-LEVEL
131000         IF  WS-D0-SUPPORTS-HVM(WS-HOST-SUB) = 1
131100             MOVE -1              TO WS-DIFF
131200         ELSE
131300             MOVE ZERO            TO WS-DIFF
131400         END-IF
131500     END-IF.
131600     IF  WS-ALERT-LEVEL < WS-MIN-ALERT-LEVEL
131700         GO TO E80A-EXIT
131800     END-IF.
131900     IF  WS-PASS-COUNT
132000         ADD 1                   TO WS-CAT-COUNT
132100         GO TO E80A-EXIT
132200     END-IF.
132300
132400     MOVE WS-DIFF                TO WS-RESLT-DEVIATION.
132500     MOVE WS-ROLE-HOSTNAME(ROLE-IX) TO WS-LABEL.
132600     MOVE WS-DU-REQUIRES-HVM(DOMU-IX) TO WS-NUM-SOURCE.
132700     PERFORM H30-EDIT-7.
132800     MOVE WS-TEXT-7              TO PRINT-VALUE.
132900     MOVE WS-D0-SUPPORTS-HVM(WS-HOST-SUB) TO WS-NUM-SOURCE.
133000     PERFORM H30-EDIT-7.
133100     MOVE WS-TEXT-7              TO PRINT-MAXVAL.
133200     MOVE 3                      TO WS-PRT-LEVEL.
133300     PERFORM H05-EMIT-FINDING.
133400 E80A-EXIT.
133500     EXIT.
133600
133700******************************************************************
133800*    PER-DISK DRIVER - RUNS THE TWO DISK-LEVEL CHECKS FOR EVERY  *
133900*    DOM0-DISK OWNED BY THE HOST CURRENTLY BEING ANALYZED.      *
134000******************************************************************
134100 F00-PROCESS-DISKS.
134200
134300     IF  WS-MIN-ALERT-LEVEL > SEV-MEDIUM-LEVEL
134400         GO TO F00-EXIT
134500     END-IF.
134600     MOVE ZERO                   TO WS-CAT-COUNT.
134700     PERFORM F00A-COUNT-DISK THRU F00A-EXIT
134800         VARYING D0DSK-IX FROM 1 BY 1
134900         UNTIL D0DSK-IX > WS-D0DSK-COUNT.
135000     IF  WS-CAT-COUNT = ZERO
135100         GO TO F00-EXIT
135200     END-IF.
135300
135400     MOVE 2                      TO WS-PRT-LEVEL.
135500     MOVE 'Disks'                 TO WS-LABEL.
135600     PERFORM H25-PRINT-HEADER-ROW.
135700     PERFORM F00B-PROCESS-ONE-DISK THRU F00B-EXIT
135800         VARYING D0DSK-IX FROM 1 BY 1
135900         UNTIL D0DSK-IX > WS-D0DSK-COUNT.
136000 F00-EXIT.
136100     EXIT.
136200
136300* DRY-RUN COUNT OF THIS HOST'S QUALIFYING DISKS, SO THE "DISKS"
136400* HEADER IS SUPPRESSED WHEN THE HOST HAS NOTHING TO REPORT.
136500 F00A-COUNT-DISK.
136600
136700     IF  WS-DD-HOSTNAME(D0DSK-IX) NOT = WS-D0-HOSTNAME(WS-HOST-SUB)
136800         GO TO F00A-EXIT
136900     END-IF.
137000     SET WS-PASS-COUNT           TO TRUE.
137100     PERFORM F10-RULE-DISK-WEIGHT THRU F10-EXIT.
137200     PERFORM F20-RULE-DISK-SPEED THRU F20-EXIT.
137300 F00A-EXIT.
137400     EXIT.
137500
137600 F00B-PROCESS-ONE-DISK.
137700
137800     IF  WS-DD-HOSTNAME(D0DSK-IX) NOT = WS-D0-HOSTNAME(WS-HOST-SUB)
137900         GO TO F00B-EXIT
138000     END-IF.
138100     MOVE ZERO                   TO WS-CAT-COUNT.
138200     SET WS-PASS-COUNT           TO TRUE.
138300     PERFORM F10-RULE-DISK-WEIGHT THRU F10-EXIT.
138400     PERFORM F20-RULE-DISK-SPEED THRU F20-EXIT.
138500     IF  WS-CAT-COUNT = ZERO
138600         GO TO F00B-EXIT
138700     END-IF.
138800     MOVE 3                      TO WS-PRT-LEVEL.
138900     MOVE WS-DD-DEVICE(D0DSK-IX) TO WS-LABEL.
139000     PERFORM H25-PRINT-HEADER-ROW.
139100     SET WS-PASS-EMIT            TO TRUE.
139200     PERFORM F10-RULE-DISK-WEIGHT THRU F10-EXIT.
139300     PERFORM F20-RULE-DISK-SPEED THRU F20-EXIT.
139400 F00B-EXIT.
139500     EXIT.
139600
139700******************************************************************
139800*    RULE 9 - ALLOCATED DISK WEIGHT.  SINGLE ROW FOR THE DISK,   *
139900*    NO CHILD BREAKDOWN.  A DOMUDISK IS COUNTED ONCE NO MATTER   *
140000*    HOW MANY SEGMENTS OF IT LAND ON THIS DEVICE.               *
140100******************************************************************
140200 F10-RULE-DISK-WEIGHT.
140300
140400     MOVE ZERO                   TO WS-ALLOCATED.
140500     PERFORM F10A-SCAN-UDISK THRU F10A-EXIT
140600         VARYING DUDSK-IX FROM 1 BY 1
140700         UNTIL DUDSK-IX > WS-DUDSK-COUNT.
140800     IF  WS-PASS-EMIT
140900         COMPUTE WS-OVERCOMMIT = WS-ALLOCATED - 1024
141000         IF  WS-OVERCOMMIT > 0
141100             MOVE SEV-MEDIUM-LEVEL TO WS-ALERT-LEVEL
141200             COMPUTE WS-RESLT-DEVIATION ROUNDED =
141300                     WS-OVERCOMMIT / 1024
141400         ELSE
141500             MOVE SEV-NONE-LEVEL TO WS-ALERT-LEVEL
141600             MOVE ZERO           TO WS-RESLT-DEVIATION
141700         END-IF
141800         IF  WS-ALERT-LEVEL >= WS-MIN-ALERT-LEVEL
141900             MOVE 'Allocated Weight' TO WS-LABEL
142000             MOVE WS-ALLOCATED   TO WS-NUM-SOURCE
142100             PERFORM H30-EDIT-7
142200             MOVE WS-TEXT-7      TO PRINT-VALUE
142300             MOVE 1024           TO WS-NUM-SOURCE
142400             PERFORM H30-EDIT-7
142500             MOVE WS-TEXT-7      TO PRINT-MAXVAL
142600             MOVE 4              TO WS-PRT-LEVEL
142700             PERFORM H05-EMIT-FINDING
142800         END-IF
142900     END-IF.
143000 F10-EXIT.
143100     EXIT.
143200
143300* DOES THIS DOMUDISK HAVE ANY SEGMENT ON THE CURRENT D0DSK
143400* DEVICE, ON THE SIDE THIS HOST PLAYS FOR THE OWNING DOMU?  IF
143500* SO, FOLD ITS WEIGHT IN ONCE AND REMEMBER WE ARE IN COUNT MODE
143600* SO F00A's DRY RUN CAN SEE A NON-ZERO RESULT.
143700 F10A-SCAN-UDISK.
143800
143900     MOVE WS-UD-HOSTNAME(DUDSK-IX) TO WS-SAVE-HOST.
144000     PERFORM Z40-RESOLVE-OWNER-SIDE.
144100     IF  WS-NOT-FOUND
144200         GO TO F10A-EXIT
144300     END-IF.
144400     MOVE WS-UD-DEVICE(DUDSK-IX) TO WS-SAVE-DEVICE.
144500     PERFORM Z50-HAS-SEGMENT-HERE.
144600     IF  WS-FOUND
144700         ADD WS-UD-WEIGHT(DUDSK-IX) TO WS-ALLOCATED
144800         ADD 1                   TO WS-CAT-COUNT
144900     END-IF.
145000 F10A-EXIT.
145100     EXIT.
145200
145300******************************************************************
145400*    RESOLVE WHETHER A DOMU (WS-SAVE-HOST) IS PRIMARY OR         *
145500*    SECONDARY ON THE HOST CURRENTLY BEING ANALYZED.  SETS       *
145600*    WS-FOUND/WS-NOT-FOUND AND, WHEN FOUND, WS-THIS-SIDE TO      *
145700*    'P' OR 'S' FOR THE PVCFG LOOKUP THAT FOLLOWS.               *
145800******************************************************************
145900 Z40-RESOLVE-OWNER-SIDE.
146000
146100     SET WS-NOT-FOUND             TO TRUE.
146200     SET ROLE-IX                  TO 1.
146300     PERFORM Z40A-TEST-ONE THRU Z40A-EXIT
146400         UNTIL ROLE-IX > WS-ROLE-COUNT
146500            OR WS-FOUND.
146600
146700 Z40A-TEST-ONE.
146800
146900     IF  WS-ROLE-HOSTNAME(ROLE-IX) = WS-SAVE-HOST
147000         SET WS-FOUND            TO TRUE
147100         IF  WS-ROLE-IS-PRIMARY(ROLE-IX)
147200             MOVE 'P'             TO WS-THIS-SIDE
147300         ELSE
147400             MOVE 'S'             TO WS-THIS-SIDE
147500         END-IF
147600     ELSE
147700         SET ROLE-IX             UP BY 1
147800     END-IF.
147900 Z40A-EXIT.
148000     EXIT.
148100
148200******************************************************************
148300*    DOES DOMUDISK WS-SAVE-HOST/WS-SAVE-DEVICE HAVE ANY SEGMENT, *
148400*    ON SIDE WS-THIS-SIDE, ON THE DOM0-DISK DEVICE CURRENTLY     *
148500*    BEING ANALYZED (D0DSK-IX)?  SETS WS-FOUND/WS-NOT-FOUND.    *
148600******************************************************************
148700 Z50-HAS-SEGMENT-HERE.
148800
148900     SET WS-NOT-FOUND             TO TRUE.
149000     SET PVCFG-IX                  TO 1.
149100     PERFORM Z50A-TEST-ONE THRU Z50A-EXIT
149200         UNTIL PVCFG-IX > WS-PVCFG-COUNT
149300            OR WS-FOUND.
149400
149500 Z50A-TEST-ONE.
149600
149700     IF  WS-PC-UHOST(PVCFG-IX) = WS-SAVE-HOST
149800     AND WS-PC-UDEVICE(PVCFG-IX) = WS-SAVE-DEVICE
149900     AND WS-PC-SIDE(PVCFG-IX) = WS-THIS-SIDE
150000     AND WS-PC-DHOST(PVCFG-IX) = WS-D0-HOSTNAME(WS-HOST-SUB)
150100     AND WS-PC-PVDEVICE(PVCFG-IX) = WS-DD-DEVICE(D0DSK-IX)
150200         SET WS-FOUND            TO TRUE
150300     ELSE
150400         SET PVCFG-IX            UP BY 1
150500     END-IF.
150600 Z50A-EXIT.
150700     EXIT.
150800
150900******************************************************************
151000*    RULE 10 - DISK SPEED, PER DOMUDISK THAT HAS SEGMENTS ON     *
151100*    THIS DOM0-DISK.  WALKS THE MATCHING PVCFG SEGMENTS IN LIST  *
151200*    ORDER UNTIL ALL OF THE VIRTUAL DISK'S EXTENTS ARE LOCATED.  *
151300******************************************************************
151400 F20-RULE-DISK-SPEED.
151500
151600     IF  WS-PASS-COUNT
151700         SET WS-PASS2-COUNT      TO TRUE
151800         MOVE ZERO               TO WS-CAT-COUNT2
151900         PERFORM F20A-SCAN-UDISK THRU F20A-EXIT
152000             VARYING DUDSK-IX FROM 1 BY 1
152100             UNTIL DUDSK-IX > WS-DUDSK-COUNT
152200         ADD WS-CAT-COUNT2       TO WS-CAT-COUNT
152300     ELSE
152400         SET WS-PASS2-COUNT      TO TRUE
152500         MOVE ZERO               TO WS-CAT-COUNT2
152600         PERFORM F20A-SCAN-UDISK THRU F20A-EXIT
152700             VARYING DUDSK-IX FROM 1 BY 1
152800             UNTIL DUDSK-IX > WS-DUDSK-COUNT
152900         IF  WS-CAT-COUNT2 > ZERO
153000             MOVE 4              TO WS-PRT-LEVEL
153100             MOVE 'Disk Speed'    TO WS-LABEL
153200             PERFORM H25-PRINT-HEADER-ROW
153300             SET WS-PASS2-EMIT   TO TRUE
153400             PERFORM F20A-SCAN-UDISK THRU F20A-EXIT
153500                 VARYING DUDSK-IX FROM 1 BY 1
153600                 UNTIL DUDSK-IX > WS-DUDSK-COUNT
153700         END-IF
153800     END-IF.
153900 F20-EXIT.
154000     EXIT.
154100
154200 F20A-SCAN-UDISK.
154300
154400     MOVE WS-UD-HOSTNAME(DUDSK-IX) TO WS-SAVE-HOST.
154500     PERFORM Z40-RESOLVE-OWNER-SIDE.
154600     IF  WS-NOT-FOUND
154700         GO TO F20A-EXIT
154800     END-IF.
154900     MOVE WS-UD-DEVICE(DUDSK-IX) TO WS-SAVE-DEVICE.
155000     MOVE ZERO                   TO WS-EXTENTS-FOUND
155100                                     WS-TOO-SLOW-EXTENTS.
155200     SET PVCFG-IX                 TO 1.
155300     PERFORM F20B-WALK-SEGMENT THRU F20B-EXIT
155400         UNTIL PVCFG-IX > WS-PVCFG-COUNT
155500            OR WS-EXTENTS-FOUND >= WS-UD-EXTENTS(DUDSK-IX).
155600     IF  WS-EXTENTS-FOUND = ZERO
155700         GO TO F20A-EXIT
155800     END-IF.
155900
156000     IF  NOT WS-UD-NO-MIN-SPEED-ALT(DUDSK-IX)
156100     AND WS-TOO-SLOW-EXTENTS > ZERO
156200         MOVE SEV-MEDIUM-LEVEL   TO WS-ALERT-LEVEL
156300     ELSE
156400         MOVE SEV-NONE-LEVEL     TO WS-ALERT-LEVEL
156500     END-IF.
156600     IF  WS-ALERT-LEVEL < WS-MIN-ALERT-LEVEL
156700         GO TO F20A-EXIT
156800     END-IF.
156900     IF  WS-PASS2-COUNT
157000         ADD 1                   TO WS-CAT-COUNT2
157100         GO TO F20A-EXIT
157200     END-IF.
157300
157400     COMPUTE WS-RESLT-DEVIATION ROUNDED =
157500             WS-TOO-SLOW-EXTENTS / WS-UD-EXTENTS(DUDSK-IX).
157600     MOVE SPACES                  TO WS-LABEL.
157700     STRING WS-SAVE-HOST DELIMITED BY SPACE
157800            ':' DELIMITED BY SIZE
157900            WS-SAVE-DEVICE DELIMITED BY SPACE
158000            INTO WS-LABEL.
158100     IF  WS-UD-NO-MIN-SPEED-ALT(DUDSK-IX)
158200         MOVE SPACES             TO PRINT-VALUE
158300     ELSE
158400         MOVE WS-UD-MIN-SPEED(DUDSK-IX) TO WS-NUM-SOURCE
158500         PERFORM H30-EDIT-7
158600         MOVE WS-TEXT-7          TO PRINT-VALUE
158700     END-IF.
158800     MOVE SPACES                  TO PRINT-MAXVAL.
158900     MOVE 5                      TO WS-PRT-LEVEL.
159000     PERFORM H05-EMIT-FINDING.
159100 F20A-EXIT.
159200     EXIT.
159300
159400* WALK ONE PVCFG SEGMENT FOR THE CURRENT DOMUDISK/DOM0DISK PAIR.
159500 F20B-WALK-SEGMENT.
159600
159700     IF  WS-PC-UHOST(PVCFG-IX) = WS-SAVE-HOST
159800     AND WS-PC-UDEVICE(PVCFG-IX) = WS-SAVE-DEVICE
159900     AND WS-PC-SIDE(PVCFG-IX) = WS-THIS-SIDE
160000     AND WS-PC-DHOST(PVCFG-IX) = WS-D0-HOSTNAME(WS-HOST-SUB)
160100     AND WS-PC-PVDEVICE(PVCFG-IX) = WS-DD-DEVICE(D0DSK-IX)
160200         ADD WS-PC-SEG-EXTENTS(PVCFG-IX) TO WS-EXTENTS-FOUND
160300         IF  NOT WS-UD-NO-MIN-SPEED-ALT(DUDSK-IX)
160400         AND WS-DD-SPEED-RPM(D0DSK-IX) < WS-UD-MIN-SPEED(DUDSK-IX)
160500             ADD WS-PC-SEG-EXTENTS(PVCFG-IX) TO WS-TOO-SLOW-EXTENTS
160600         END-IF
160700     END-IF.
160800     SET PVCFG-IX                 UP BY 1.
160900 F20B-EXIT.
161000     EXIT.
161100
161200******************************************************************
161300*    PRINT A HEADER/GROUP ROW - LABEL ONLY, NO VALUE COLUMNS.    *
161400*    INDENT IS WS-PRT-LEVEL * 4 SPACES (LEVEL 0 = NO INDENT).    *
161500******************************************************************
161600 H25-PRINT-HEADER-ROW.
161700
161800     MOVE SPACES                 TO PRINT-LINE.
161900     COMPUTE WS-TBL-SUB = (WS-PRT-LEVEL * 4) + 1.
162000     MOVE WS-LABEL               TO PRINT-LABEL(WS-TBL-SUB:).
162100     DISPLAY PRINT-LINE           UPON PRINTER.
162200
162300******************************************************************
162400*    EMIT ONE FINDING - WRITE RESLT-RECORD AND PRINT THE DETAIL  *
162500*    ROW.  CALLER HAS ALREADY SET WS-LABEL, PRINT-VALUE,         *
162600*    PRINT-MAXVAL, WS-ALERT-LEVEL, WS-RESLT-DEVIATION AND        *
162700*    WS-PRT-LEVEL.  ALSO FOLDS THE FINDING INTO THE CONTROL      *
162800*    TOTALS TESTED BY C90-PRINT-TOTALS AT JOB END.               *
162900******************************************************************
163000 H05-EMIT-FINDING.
163100
163200     IF  WS-ALERT-LEVEL > SEV-NONE-LEVEL
163300         ADD 1                   TO WS-OPT-FINDING-COUNT
163400     END-IF.
163500     IF  WS-ALERT-LEVEL = SEV-CRITICAL-LEVEL
163600         ADD 1                   TO WS-CRIT-FINDING-COUNT
163700     END-IF.
163800
163900     COMPUTE WS-TBL-SUB = WS-ALERT-LEVEL + 1.
164000     MOVE SEV-TEXT-ENTRY(WS-TBL-SUB) TO WS-ALERT-TEXT.
164100
164200     MOVE SPACES                  TO RESLT-RECORD.
164300     MOVE WS-LABEL                TO RESLT-LABEL.
164400     MOVE PRINT-VALUE              TO RESLT-VALUE.
164500     MOVE PRINT-MAXVAL             TO RESLT-MAX-VALUE.
164600     MOVE WS-RESLT-DEVIATION       TO RESLT-DEVIATION.
164700     MOVE WS-ALERT-TEXT            TO RESLT-ALERT-LEVEL.
164800     MOVE SB-RESLT                 TO WS-STAT-VSUB.
164900     WRITE RESLT-RECORD.
165000     PERFORM B90-CHECK-STATUS.
165100
165200     MOVE WS-ALERT-TEXT            TO PRINT-ALERT.
165300     MOVE SPACES                   TO PRINT-LABEL.
165400     COMPUTE WS-TBL-SUB = (WS-PRT-LEVEL * 4) + 1.
165500     MOVE WS-LABEL                 TO PRINT-LABEL(WS-TBL-SUB:).
165600     DISPLAY PRINT-LINE            UPON PRINTER.
165700     MOVE SPACES                   TO PRINT-LABEL PRINT-VALUE
165800                                       PRINT-MAXVAL PRINT-ALERT.
165900
166000******************************************************************
166100*    EDIT A WORKING NUMBER (WS-NUM-SOURCE) INTO A 7-BYTE  *
166200*    DISPLAY FIELD FOR THE PRINTER'S VALUE/MAX-VALUE COLUMNS.   *
166300******************************************************************
166400 H30-EDIT-7.
166500
166600     MOVE WS-NUM-SOURCE            TO WS-NUM-EDIT-7.
166700     MOVE WS-NUM-EDIT-7            TO WS-TEXT-7.

